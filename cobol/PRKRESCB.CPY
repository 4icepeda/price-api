000100************************************************************** PRKRESCB
000200*                                                              * PRKRESCB
000300*   PRKRESCB  --  PRICE RESULT RECORD                          * PRKRESCB
000400*                                                              * PRKRESCB
000500*   INSTALLATION.  IBM BOULDER PROGRAMMING CENTER.             * PRKRESCB
000600*                  PRICING AND MERCHANDISE SYSTEMS GROUP.      * PRKRESCB
000700*                                                              * PRKRESCB
000800*   ONE ROW PER QUERY WRITTEN TO RESULT-FILE BY PRKRSOUT.      * PRKRESCB
000900*   PRK-RES-STATUS TELLS THE CALLER WHETHER A TARIFF WAS       * PRKRESCB
001000*   FOUND; WHEN IT IS 'N' THE PRICE FIELDS ARE ZERO/SPACE.     * PRKRESCB
001100*   COPIED INTO PRKBATCH (FD FOR RESULT-FILE), PRKRSOUT, AND   * PRKRESCB
001200*   PRKRSMAP (BUILD-RESULT LINKAGE).                           * PRKRESCB
001300*                                                              * PRKRESCB
001400*   MAINTENANCE HISTORY                                        * PRKRESCB
001500*   -------------------                                        * PRKRESCB
001600*   11 JUL 91  VEND789   ORIGINAL LAYOUT, REQ PRC-0198.        * PRKRESCB
001700*   04 DEC 98  TURETZKY  Y2K REMEDIATION, REQ Y2K-0047 --      * PRKRESCB
001800*                        DATE-TIME FIELDS WIDENED TO X(14).    * PRKRESCB
001900*                                                              * PRKRESCB
002000************************************************************** PRKRESCB
002100 01  PRK-RESULT-RECORD.                                           PRKRESCB
002200     05  PRK-RES-PRODUCT-ID      PIC 9(9).                        PRKRESCB
002300*        ECHOED FROM THE QUERY.                                   PRKRESCB
002400     05  PRK-RES-BRAND-ID        PIC 9(5).                        PRKRESCB
002500*        ECHOED FROM THE QUERY.                                   PRKRESCB
002600     05  PRK-RES-PRICE-LIST      PIC 9(4).                        PRKRESCB
002700*        SELECTED TARIFF IDENTIFIER, ZERO IF NONE APPLIES.        PRKRESCB
002800     05  PRK-RES-START-DTIME     PIC 9(14).                       PRKRESCB
002900*        VALIDITY START OF THE SELECTED TARIFF.                   PRKRESCB
003000     05  PRK-RES-START-R         REDEFINES PRK-RES-START-DTIME    PRKRESCB
003100                                 PIC X(14).                       PRKRESCB
003200     05  PRK-RES-END-DTIME       PIC 9(14).                       PRKRESCB
003300*        VALIDITY END OF THE SELECTED TARIFF.                     PRKRESCB
003400     05  PRK-RES-AMOUNT          PIC S9(7)V99.                    PRKRESCB
003500*        FINAL PRICE, CARRIED UNCHANGED FROM THE TARIFF MASTER.   PRKRESCB
003600     05  PRK-RES-CURRENCY        PIC X(3).                        PRKRESCB
003700     05  PRK-RES-STATUS          PIC X(1).                        PRKRESCB
003800         88  PRK-RES-FOUND           VALUE 'F'.                   PRKRESCB
003900         88  PRK-RES-NOTFOUND        VALUE 'N'.                   PRKRESCB
004000     05  FILLER                  PIC X(08).                       PRKRESCB
004100*        RESERVED FOR EXPANSION -- NOT CURRENTLY ASSIGNED.        PRKRESCB
