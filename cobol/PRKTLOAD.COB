000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ NOLIST
000200* LAST UPDATE ON 23 MAR 89 AT 09:14:06 BY  HOWARDT  VERSION 01  *
000300* LAST UPDATE ON 11 JUL 91 AT 14:02:51 BY  VEND789  VERSION 02  *
000400* LAST UPDATE ON 04 DEC 98 AT 10:47:19 BY  TURETZKY VERSION 03  *
000500* LAST UPDATE ON 22 JAN 02 AT 11:30:40 BY  TURETZKY VERSION 04  *
000600* LAST UPDATE ON 09 APR 18 AT 15:39:32 BY  HOWARDT  VERSION 05  *
000700 ID DIVISION.                                                     PRKTLOAD
000800 PROGRAM-ID. PRKTLOAD.                                            PRKTLOAD
000900 AUTHOR. TURETZKY--HYDRA.                                         PRKTLOAD
001000 INSTALLATION. IBM BOULDER PROGRAMMING CENTER.                    PRKTLOAD
001100               PRICING AND MERCHANDISE SYSTEMS GROUP.
001200
001300               This program is the tariff master row validator
001400               for the price tariff selection batch (PRKBATCH).
001500
001600               PRKBATCH calls this module once for every row it
001700               reads from TARIFF-FILE, passing the raw tariff
001800               record by reference.  This module checks the
001900               mandatory fields, the currency code, and the
002000               start/end validity window, and sets PRK-REJECT-SW
002100               in the passed record to PRK-TARIFF-VALID or
002200               PRK-TARIFF-INVALID.  It performs no file I-O of
002300               its own and keeps no counters -- PRKBATCH counts
002400               the rows loaded and rejected and owns the in-
002500               memory tariff table.
002600
002700               Method of operation: the seven mandatory fields
002800               are tested for a non-zero/non-blank value, the
002900               currency is tested for blanks, and the start
003000               date-time is compared against the end date-time.
003100               Any single failure rejects the whole row.
003200
003300 DATE-WRITTEN. 23 MAR 89.
003400 DATE-COMPILED.
003500 SECURITY. COMPANY CONFIDENTIAL.
003600* 23 MAR 89 HOWARDT  ORIGINAL EXIT, WRITTEN AGAINST THE OLD       !@01A
003700*                    ACIF INPUT-EXIT SKELETON, REQ PRC-0114.      !@01A
003800* 11 JUL 91 VEND789  ADDED THE PRIORITY MANDATORY-FIELD CHECK,    !@02A
003900*                    REQ PRC-0198, TO MATCH THE NEW TARIFF        !@02A
004000*                    MASTER LAYOUT.                               !@02A
004100* 04 DEC 98 TURETZKY Y2K REMEDIATION, REQ Y2K-0047.  DATE-TIME    !@03A
004200*                    FIELDS WERE PIC 9(6), COMPARED AS TWO-DIGIT  !@03A
004300*                    YEARS.  NOW COMPARED AS THE FULL 14-DIGIT    !@03A
004400*                    CENTURY-THROUGH-SECOND VALUE FROM PRKTRFCB.  !@03A
004500* 22 JAN 02 TURETZKY REMOVED THE ACIF INPUT-EXIT LINKAGE AND      !@04A
004600*                    RECAST THIS MODULE AS A PLAIN SUBROUTINE     !@04A
004700*                    CALLED FROM PRKBATCH, REQ PRC-0511 -- THE    !@04A
004800*                    BATCH TARIFF LOADER REPLACED THE OLD ACIF    !@04A
004900*                    FRONT END.                                   !@04A
005000* 09 APR 18 HOWARDT  TIGHTENED THE AMOUNT CHECK TO REJECT A       !@05A
005100*                    ZERO AMOUNT AS WELL AS A NEGATIVE ONE        !@05A
005200*                    REQ PRC-0551.                                !@05A
005300 TITLE 'Tariff Master Row Validation'.
005400 ENVIRONMENT DIVISION.                                            PRKTLOAD
005500 CONFIGURATION SECTION.                                           PRKTLOAD
005600 SOURCE-COMPUTER. IBM-370.                                        PRKTLOAD
005700 OBJECT-COMPUTER. IBM-370.                                        PRKTLOAD
005800 SPECIAL-NAMES.                                                   PRKTLOAD
005900     C01 IS TOP-OF-FORM                                           PRKTLOAD
006000     UPSI-0 ON STATUS IS PRK-TRACE-ON                             PRKTLOAD
006100     OFF STATUS IS PRK-TRACE-OFF.                                 PRKTLOAD
006200     EJECT
006300 DATA DIVISION.                                                   PRKTLOAD
006400 WORKING-STORAGE SECTION.                                         PRKTLOAD
006500 77  PGMNAME                 PIC X(8) VALUE 'PRKTLOAD'.           PRKTLOAD
006600 77  ABND-PGM                PIC X(8) VALUE 'CEE3DMP'.            PRKTLOAD
006700 77  ABEND-CODE              PIC 9(4) BINARY VALUE 12.            PRKTLOAD
006800 77  REJECT-CODE             PIC X VALUE SPACE.                   PRKTLOAD
006900     88  REJECT-NONE             VALUE SPACE.                     PRKTLOAD
007000     88  REJECT-MANDATORY        VALUE '1'.                       PRKTLOAD
007100     88  REJECT-CURRENCY         VALUE '2'.                       PRKTLOAD
007200     88  REJECT-WINDOW           VALUE '3'.                       PRKTLOAD
007300     SKIP2
007400* WORK COPY OF THE AMOUNT, REDEFINED SO A ZERO TEST CAN BE MADE    PRKTLOAD
007500* WITHOUT DISTURBING THE SIGNED FIELD IN THE PASSED RECORD.        PRKTLOAD
007600 01  AMOUNT-TEST-AREA.                                            PRKTLOAD
007700     05  AMOUNT-TEST         PIC S9(7)V99 VALUE ZERO.             PRKTLOAD
007800     05  AMOUNT-TEST-X REDEFINES AMOUNT-TEST PIC X(9).            PRKTLOAD
007900     05  FILLER              PIC X(04).                           PRKTLOAD
008000     SKIP1
008050 LINKAGE SECTION.                                                 PRKTLOAD
008100/ PASSED PARAMETERS.                                              PRKTLOAD
008200     COPY PRKTRFCB.                                               PRKTLOAD
008300     SKIP1
008400 TITLE 'Initialization and Main Line'.
008500 PROCEDURE DIVISION USING PRK-TARIFF-RECORD.                      PRKTLOAD
008600 0000-MAIN-LINE.                                                  PRKTLOAD
008700     PERFORM 0100-VALIDATE-TARIFF                                 PRKTLOAD
008800         THRU 0100-VALIDATE-TARIFF-EXIT.                          PRKTLOAD
008900     IF REJECT-NONE                                               PRKTLOAD
009000      THEN                                                        PRKTLOAD
009100       SET PRK-TARIFF-VALID TO TRUE                               PRKTLOAD
009200      ELSE                                                        PRKTLOAD
009300       SET PRK-TARIFF-INVALID TO TRUE                             PRKTLOAD
009400     END-IF.                                                      PRKTLOAD
009500     GOBACK.                                                      PRKTLOAD
009600     EJECT
009700 0100-VALIDATE-TARIFF.                                            PRKTLOAD
009800* ALL SEVEN MANDATORY FIELDS MUST BE PRESENT (NON-ZERO).  A       PRKTLOAD
009900* ZERO BRAND, PRODUCT, PRICE LIST, PRIORITY OR AMOUNT, OR A       PRKTLOAD
010000* ZERO START OR END DATE-TIME, REJECTS THE WHOLE ROW.             PRKTLOAD
010100     SET REJECT-NONE TO TRUE.                                     PRKTLOAD
010200     MOVE PRK-AMOUNT TO AMOUNT-TEST.                              PRKTLOAD
010300     IF PRK-BRAND-ID        = ZERO OR                             PRKTLOAD
010400        PRK-START-DTIME-R   = ZERO OR                             PRKTLOAD
010500        PRK-END-DTIME-R     = ZERO OR                             PRKTLOAD
010600        PRK-PRICE-LIST      = ZERO OR                             PRKTLOAD
010700        PRK-PRODUCT-ID      = ZERO OR                             PRKTLOAD
010800        PRK-PRIORITY        = ZERO OR                             PRKTLOAD
010900        AMOUNT-TEST         = ZERO                                PRKTLOAD
011000      THEN                                                        PRKTLOAD
011100       SET REJECT-MANDATORY TO TRUE;                              PRKTLOAD
011200       GO TO 0100-VALIDATE-TARIFF-EXIT.                           PRKTLOAD
011300     END-IF.                                                      PRKTLOAD
011400* THE CURRENCY CODE MUST NOT BE BLANK.                            PRKTLOAD
011500     IF PRK-CURRENCY = SPACES                                     PRKTLOAD
011600      THEN                                                        PRKTLOAD
011700       SET REJECT-CURRENCY TO TRUE;                               PRKTLOAD
011800       GO TO 0100-VALIDATE-TARIFF-EXIT.                           PRKTLOAD
011900     END-IF.                                                      PRKTLOAD
012000* THE START OF THE VALIDITY WINDOW MUST NOT BE AFTER THE END.     PRKTLOAD
012100     IF PRK-START-DTIME-R > PRK-END-DTIME-R                       PRKTLOAD
012200      THEN                                                        PRKTLOAD
012300       SET REJECT-WINDOW TO TRUE;                                 PRKTLOAD
012400     END-IF.                                                      PRKTLOAD
012500 0100-VALIDATE-TARIFF-EXIT.                                       PRKTLOAD
012600     EXIT.                                                        PRKTLOAD
012700 END PROGRAM PRKTLOAD.                                            PRKTLOAD
