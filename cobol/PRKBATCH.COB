000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 23 FEB 93 AT 10:40:18 BY  HOWARDT  VERSION 01  *
000250* LAST UPDATE ON 11 JUL 94 AT 14:35:02 BY  VEND789  VERSION 02  *
000400* LAST UPDATE ON 04 DEC 98 AT 11:40:55 BY  TURETZKY VERSION 03  *
000500* LAST UPDATE ON 22 JAN 02 AT 11:44:10 BY  TURETZKY VERSION 04  *
000600* LAST UPDATE ON 09 APR 18 AT 15:58:27 BY  HOWARDT  VERSION 05  *
000700 ID DIVISION.                                                     PRKBATCH
000800 PROGRAM-ID. PRKBATCH.                                            PRKBATCH
000900 AUTHOR. TURETZKY--HYDRA.                                         PRKBATCH
001000 INSTALLATION. IBM BOULDER PROGRAMMING CENTER.                    PRKBATCH
001100               PRICING AND MERCHANDISE SYSTEMS GROUP.
001200
001300               This program is the price tariff selection batch.
001400               It loads the tariff master, resolves every price
001500               query in the query file against the tariff
001600               table, writes one result record per query to
001700               RESULT-FILE, and prints a columnar report of the
001800               run with grand control totals.
001900
002000               This program owns all file I-O for TARIFF-FILE,
002100               QUERY-FILE and REPORT-FILE.  RESULT-FILE is
002200               opened and closed by PRKRSOUT, called once per
002300               query and once more at end of file to force the
002400               close.
002500
002600               You must allocate or otherwise assign PRKTARF
002700               (tariff master, input), PRKQURY (price query
002800               file, input), PRKRSLT (result file, output, see
002900               PRKRSOUT) and PRKRPRT (printed report, output),
003000               all line sequential.
003100
003200               Method of operation: the tariff master is read
003300               completely and validated row by row by PRKTLOAD
003400               before the first query is read.  Valid rows go
003500               into PRK-TARIFF-TABLE (COPY PRKTTBCB); invalid
003600               rows are merely counted.  Each query is then
003700               resolved in a single pass -- PRKFNDPR selects the
003800               applicable tariff (if any) from the table,
003900               PRKRSMAP builds the output record, and PRKRSOUT
004000               writes it.  A detail line is printed for every
004100               query, win or lose; grand totals print once at
004200               the end -- no control breaks are required because
004300               queries are processed strictly in input order.
004400
004500 DATE-WRITTEN. 23 FEB 93.
004600 DATE-COMPILED.
004700 SECURITY. COMPANY CONFIDENTIAL.
004800* 23 FEB 93 HOWARDT   ORIGINAL BATCH DRIVER, REQ PRC-0114 --      !@01A
004900*                     BUILT AGAINST THE OLD SINGLE-PASS ACIF      !@01A
005000*                     RESOURCE-REPORT SKELETON.                   !@01A
005100* 11 JUL 94 VEND789   ADDED THE PRIORITY-BASED SELECTION PASS     !@02A
005200*                     AND THE PRKFNDPR/PRKRSMAP CALLS, REQ        !@02A
005300*                     PRC-0198.                                   !@02A
005400* 04 DEC 98 TURETZKY  Y2K REMEDIATION, REQ Y2K-0047.  ALL DATE-   !@03A
005500*                     TIME COMPARES NOW GO THROUGH THE 14-DIGIT   !@03A
005600*                     CENTURY-THROUGH-SECOND FORM.                !@03A
005700* 22 JAN 02 TURETZKY  REPLACED THE ACIF FRONT END ENTIRELY --     !@04A
005800*                     TARIFF-FILE AND QUERY-FILE ARE NOW READ     !@04A
005900*                     DIRECTLY BY THIS PROGRAM, REQ PRC-0511.     !@04A
006000*                     PRK-TAB-MAX RAISED TO 5000 IN PRKTTBCB TO   !@04A
006100*                     MATCH THE GROWN TARIFF FILE.                !@04A
006200* 09 APR 18 HOWARDT   ADDED THE PRIORITY-CONFLICT COUNTER AND     !@05A
006300*                     ITS REPORT LINE, REQ PRC-0551 -- CONFLICTS  !@05A
006400*                     WERE PREVIOUSLY LOGGED BY PRKFNDPR BUT      !@05A
006500*                     NEVER TOTALLED ON THE REPORT.               !@05A
006600 TITLE 'Price Tariff Selection Batch'.
006700 ENVIRONMENT DIVISION.                                            PRKBATCH
006800 CONFIGURATION SECTION.                                           PRKBATCH
006900 SOURCE-COMPUTER. IBM-370.                                        PRKBATCH
007000 OBJECT-COMPUTER. IBM-370.                                        PRKBATCH
007100 SPECIAL-NAMES.                                                   PRKBATCH
007200     C01 IS TOP-OF-FORM                                           PRKBATCH
007300     UPSI-0 ON STATUS IS PRK-TRACE-ON                             PRKBATCH
007400     OFF STATUS IS PRK-TRACE-OFF.                                 PRKBATCH
007500 INPUT-OUTPUT SECTION.                                            PRKBATCH
007600 FILE-CONTROL.                                                    PRKBATCH
007700     SELECT TARIFF-FILE ASSIGN TO PRKTARF                         PRKBATCH
007800         ORGANIZATION IS LINE SEQUENTIAL                          PRKBATCH
007900         FILE STATUS IS WS-TARIFF-STATUS.                         PRKBATCH
008000     SELECT QUERY-FILE ASSIGN TO PRKQURY                          PRKBATCH
008100         ORGANIZATION IS LINE SEQUENTIAL                          PRKBATCH
008200         FILE STATUS IS WS-QUERY-STATUS.                          PRKBATCH
008300     SELECT REPORT-FILE ASSIGN TO PRKRPRT                         PRKBATCH
008400         ORGANIZATION IS LINE SEQUENTIAL                          PRKBATCH
008500         FILE STATUS IS WS-REPORT-STATUS.                         PRKBATCH
008600     SKIP2                                                        PRKBATCH
008700 DATA DIVISION.                                                   PRKBATCH
008800 FILE SECTION.                                                    PRKBATCH
008900 FD  TARIFF-FILE                                                  PRKBATCH
009000     LABEL RECORDS STANDARD.                                      PRKBATCH
009100 01  TARIFF-RECORD               PIC X(80).                       PRKBATCH
009200 FD  QUERY-FILE                                                   PRKBATCH
009300     LABEL RECORDS STANDARD.                                      PRKBATCH
009400 01  QUERY-RECORD                PIC X(38).                       PRKBATCH
009500 FD  REPORT-FILE                                                  PRKBATCH
009600     LABEL RECORDS STANDARD.                                      PRKBATCH
009700 01  REPORT-RECORD               PIC X(132).                      PRKBATCH
009800     EJECT
009900 WORKING-STORAGE SECTION.                                         PRKBATCH
010000 77  PGMNAME                 PIC X(8) VALUE 'PRKBATCH'.           PRKBATCH
010100 77  ABND-PGM                PIC X(8) VALUE 'CEE3DMP'.            PRKBATCH
010200 77  ABEND-CODE              PIC 9(4) BINARY VALUE 12.            PRKBATCH
010300 77  WS-TARIFF-STATUS        PIC XX VALUE SPACES.                 PRKBATCH
010400 77  WS-QUERY-STATUS         PIC XX VALUE SPACES.                 PRKBATCH
010500 77  WS-REPORT-STATUS        PIC XX VALUE SPACES.                 PRKBATCH
010600 77  WS-TARIFF-EOF-SW        PIC X VALUE 'N'.                     PRKBATCH
010700     88  WS-TARIFF-EOF           VALUE 'Y'.                       PRKBATCH
010800 77  WS-QUERY-EOF-SW         PIC X VALUE 'N'.                     PRKBATCH
010900     88  WS-QUERY-EOF            VALUE 'Y'.                       PRKBATCH
011000 77  PRK-QRY-EOF-FLAG        PIC X VALUE 'N'.                     PRKBATCH
011100*        PASSED TO PRKRSOUT -- 'Y' ON THE CALL THAT FORCES THE    PRKBATCH
011200*        CLOSE OF RESULT-FILE.                                    PRKBATCH
011300 77  LINE-COUNT              PIC S9(4) BINARY VALUE ZERO.         PRKBATCH
011400 77  PAGE-COUNT              PIC S9(4) BINARY VALUE ZERO.         PRKBATCH
011500 77  PAGE-LEN                PIC S9(4) BINARY VALUE 50.           PRKBATCH
011600     SKIP1
011700* RUN TOTALS -- PRINTED BY 0130-PRINT-TRAILER AT END OF FILE.     PRKBATCH
011800 01  PRK-RUN-TOTALS.                                              PRKBATCH
011900     05  PRK-TOT-TARIFF-LOADED   PIC 9(7) BINARY VALUE ZERO.      PRKBATCH
012000     05  PRK-TOT-TARIFF-REJECT   PIC 9(7) BINARY VALUE ZERO.      PRKBATCH
012100     05  PRK-TOT-QUERIES-READ    PIC 9(7) BINARY VALUE ZERO.      PRKBATCH
012200     05  PRK-TOT-QUERIES-FOUND   PIC 9(7) BINARY VALUE ZERO.      PRKBATCH
012300     05  PRK-TOT-QUERIES-NOTFND  PIC 9(7) BINARY VALUE ZERO.      PRKBATCH
012400     05  PRK-TOT-CONFLICTS       PIC 9(7) BINARY VALUE ZERO.      PRKBATCH
012450     05  FILLER                  PIC X(10).                       PRKBATCH
012500     SKIP1
012600/ TARIFF TABLE, QUERY/RESULT RECORDS, AND SELECTION WORK AREAS.   PRKBATCH
012700     COPY PRKTTBCB.                                               PRKBATCH
012800     COPY PRKQRYCB.                                               PRKBATCH
012900     COPY PRKRESCB.                                               PRKBATCH
013000     SKIP1
013100 01  PRK-SELECTION-RESULT.                                        PRKBATCH
013200     05  PRK-SEL-FOUND-SW        PIC X.                           PRKBATCH
013300         88  PRK-SEL-FOUND           VALUE 'Y'.                   PRKBATCH
013400         88  PRK-SEL-NOTFOUND        VALUE 'N'.                   PRKBATCH
013500     05  PRK-SEL-PRICE-LIST      PIC 9(4).                        PRKBATCH
013600     05  PRK-SEL-START-DTIME     PIC 9(14).                       PRKBATCH
013700     05  PRK-SEL-END-DTIME       PIC 9(14).                       PRKBATCH
013800     05  PRK-SEL-AMOUNT          PIC S9(7)V99.                    PRKBATCH
013900     05  PRK-SEL-AMOUNT-R REDEFINES PRK-SEL-AMOUNT PIC X(9).      PRKBATCH
014000     05  PRK-SEL-CURRENCY        PIC X(3).                        PRKBATCH
014100     05  FILLER                  PIC X(05).                       PRKBATCH
014200     SKIP1
014300* RAW TARIFF ROW AREA -- FILLED FROM TARIFF-RECORD, HANDED TO     PRKBATCH
014400* PRKTLOAD FOR VALIDATION, THEN COPIED INTO THE TABLE IF VALID.   PRKBATCH
014500     COPY PRKTRFCB.                                               PRKBATCH
014600     SKIP1
014700/ PAGE HEADING AND DETAIL/TRAILER LINE LAYOUTS.                   PRKBATCH
014800 01  PAGE-TITLE.                                                  PRKBATCH
014900     05  FILLER              PIC X VALUE '1'.                     PRKBATCH
015000     05  FILLER              PIC X(32)                            PRKBATCH
015100                             VALUE 'PRICE TARIFF SELECTION REPORT'. PRKBATCH
015200     05  FILLER              PIC X(10) VALUE SPACES.              PRKBATCH
015300     05  FILLER              PIC X(05) VALUE 'PAGE '.             PRKBATCH
015400     05  LINE-PAGE-NUM       PIC Z(4).                            PRKBATCH
015500         SKIP1
015600 01  PAGE-SUBTITLE-1.                                             PRKBATCH
015700     05  FILLER              PIC X VALUE SPACE.                   PRKBATCH
015800     05  FILLER              PIC X(14) VALUE 'APPLICATION DT'.    PRKBATCH
015900     05  FILLER              PIC X(01) VALUE SPACE.               PRKBATCH
016000     05  FILLER              PIC X(09) VALUE 'PRODUCT-ID'.        PRKBATCH
016100     05  FILLER              PIC X(01) VALUE SPACE.               PRKBATCH
016200     05  FILLER              PIC X(05) VALUE 'BRAND'.             PRKBATCH
016300     05  FILLER              PIC X(01) VALUE SPACE.               PRKBATCH
016400     05  FILLER              PIC X(05) VALUE 'PLIST'.             PRKBATCH
016500     05  FILLER              PIC X(01) VALUE SPACE.               PRKBATCH
016600     05  FILLER              PIC X(11) VALUE '     AMOUNT'.       PRKBATCH
016700     05  FILLER              PIC X(01) VALUE SPACE.               PRKBATCH
016800     05  FILLER              PIC X(03) VALUE 'CUR'.               PRKBATCH
016900     05  FILLER              PIC X(01) VALUE SPACE.               PRKBATCH
017000     05  FILLER              PIC X(08) VALUE 'STATUS'.            PRKBATCH
017100         SKIP1
017200 01  LINE-DETAIL.                                                 PRKBATCH
017300     05  LD-CC               PIC X   VALUE SPACE.                 PRKBATCH
017400     05  LD-APPL-DTIME       PIC X(14).                           PRKBATCH
017500     05  FILLER              PIC X   VALUE SPACE.                 PRKBATCH
017600     05  LD-PRODUCT-ID       PIC 9(9).                            PRKBATCH
017700     05  FILLER              PIC X   VALUE SPACE.                 PRKBATCH
017800     05  LD-BRAND-ID         PIC 9(5).                            PRKBATCH
017900     05  FILLER              PIC X   VALUE SPACE.                 PRKBATCH
018000     05  LD-PRICE-LIST       PIC Z(4).                            PRKBATCH
018100     05  FILLER              PIC X   VALUE SPACE.                 PRKBATCH
018200     05  LD-AMOUNT           PIC ZZZ,ZZ9.99.                      PRKBATCH
018300     05  FILLER              PIC X   VALUE SPACE.                 PRKBATCH
018400     05  LD-CURRENCY         PIC X(3).                            PRKBATCH
018500     05  FILLER              PIC X   VALUE SPACE.                 PRKBATCH
018600     05  LD-STATUS           PIC X(8).                            PRKBATCH
018700         SKIP1
018800 01  LINE-TRAILER.                                                PRKBATCH
018900     05  FILLER              PIC X   VALUE SPACE.                 PRKBATCH
019000     05  LT-LABEL            PIC X(32).                           PRKBATCH
019100     05  LT-COUNT            PIC ZZZ,ZZ9.                         PRKBATCH
019200         SKIP1
019300 TITLE 'Initialization and Main Line'.
019400 PROCEDURE DIVISION.                                              PRKBATCH
019500 0000-MAIN-LINE.                                                  PRKBATCH
019600     PERFORM 0010-OPEN-FILES THRU 0010-OPEN-FILES-EXIT.           PRKBATCH
019700     PERFORM 0020-LOAD-TARIFFS THRU 0020-LOAD-TARIFFS-EXIT        PRKBATCH
019800         UNTIL WS-TARIFF-EOF.                                     PRKBATCH
019900     CLOSE TARIFF-FILE.                                           PRKBATCH
020000     PERFORM 0030-RESOLVE-QUERIES THRU 0030-RESOLVE-QUERIES-EXIT  PRKBATCH
020100         UNTIL WS-QUERY-EOF.                                      PRKBATCH
020200     CLOSE QUERY-FILE.                                            PRKBATCH
020300     SET WS-QUERY-EOF TO TRUE.                                    PRKBATCH
020400     MOVE 'Y' TO PRK-QRY-EOF-FLAG.                                PRKBATCH
020500     CALL 'PRKRSOUT' USING PRK-RESULT-RECORD, PRK-QRY-EOF-FLAG.   PRKBATCH
020600     PERFORM 0040-PRINT-TOTALS THRU 0040-PRINT-TOTALS-EXIT.       PRKBATCH
020700     CLOSE REPORT-FILE.                                           PRKBATCH
020800     GOBACK.                                                      PRKBATCH
020900     EJECT
021000 0010-OPEN-FILES.                                                 PRKBATCH
021100     OPEN INPUT TARIFF-FILE.                                      PRKBATCH
021200     IF WS-TARIFF-STATUS NOT = '00'                               PRKBATCH
021300      THEN                                                        PRKBATCH
021400       PERFORM 0095-ABEND THRU 0095-ABEND-EXIT;                   PRKBATCH
021500     END-IF.                                                      PRKBATCH
021600     OPEN INPUT QUERY-FILE.                                       PRKBATCH
021700     IF WS-QUERY-STATUS NOT = '00'                                PRKBATCH
021800      THEN                                                        PRKBATCH
021900       PERFORM 0095-ABEND THRU 0095-ABEND-EXIT;                   PRKBATCH
022000     END-IF.                                                      PRKBATCH
022100     OPEN OUTPUT REPORT-FILE.                                     PRKBATCH
022200     IF WS-REPORT-STATUS NOT = '00'                               PRKBATCH
022300      THEN                                                        PRKBATCH
022400       PERFORM 0095-ABEND THRU 0095-ABEND-EXIT;                   PRKBATCH
022500     END-IF.                                                      PRKBATCH
022600     MOVE PAGE-LEN TO LINE-COUNT.                                 PRKBATCH
022700 0010-OPEN-FILES-EXIT.                                            PRKBATCH
022800     EXIT.                                                        PRKBATCH
022900     EJECT
023000 0020-LOAD-TARIFFS.                                               PRKBATCH
023100* ONE TARIFF ROW IS READ, VALIDATED BY PRKTLOAD, AND EITHER       PRKBATCH
023200* DROPPED INTO THE TABLE OR MERELY COUNTED AS REJECTED.           PRKBATCH
023300     READ TARIFF-FILE INTO PRK-TARIFF-RECORD                      PRKBATCH
023400      AT END                                                      PRKBATCH
023500       SET WS-TARIFF-EOF TO TRUE;                                 PRKBATCH
023600       GO TO 0020-LOAD-TARIFFS-EXIT;                              PRKBATCH
023700     END-READ.                                                    PRKBATCH
023800     IF WS-TARIFF-STATUS NOT = '00'                               PRKBATCH
023900      THEN                                                        PRKBATCH
024000       PERFORM 0095-ABEND THRU 0095-ABEND-EXIT;                   PRKBATCH
024100     END-IF.                                                      PRKBATCH
024200     CALL 'PRKTLOAD' USING PRK-TARIFF-RECORD.                     PRKBATCH
024300     IF PRK-TARIFF-VALID                                          PRKBATCH
024400      THEN                                                        PRKBATCH
024500       ADD 1 TO PRK-TAB-CNTR;                                     PRKBATCH
024600       ADD 1 TO PRK-TOT-TARIFF-LOADED;                            PRKBATCH
024700       MOVE PRK-BRAND-ID    TO PRK-TAB-BRAND-ID (PRK-TAB-CNTR);   PRKBATCH
024800       MOVE PRK-PRODUCT-ID  TO PRK-TAB-PRODUCT-ID (PRK-TAB-CNTR); PRKBATCH
024900       MOVE PRK-START-DTIME-R TO                                  PRKBATCH
025000            PRK-TAB-START-DTIME (PRK-TAB-CNTR);                   PRKBATCH
025100       MOVE PRK-END-DTIME-R TO                                    PRKBATCH
025200            PRK-TAB-END-DTIME (PRK-TAB-CNTR);                     PRKBATCH
025300       MOVE PRK-PRICE-LIST  TO PRK-TAB-PRICE-LIST (PRK-TAB-CNTR); PRKBATCH
025400       MOVE PRK-PRIORITY    TO PRK-TAB-PRIORITY (PRK-TAB-CNTR);   PRKBATCH
025500       MOVE PRK-AMOUNT      TO PRK-TAB-AMOUNT (PRK-TAB-CNTR);     PRKBATCH
025600       MOVE PRK-CURRENCY    TO PRK-TAB-CURRENCY (PRK-TAB-CNTR);   PRKBATCH
025700      ELSE                                                        PRKBATCH
025800       ADD 1 TO PRK-TOT-TARIFF-REJECT;                            PRKBATCH
025900     END-IF.                                                      PRKBATCH
026000 0020-LOAD-TARIFFS-EXIT.                                          PRKBATCH
026100     EXIT.                                                        PRKBATCH
026200     EJECT
026300 0030-RESOLVE-QUERIES.                                            PRKBATCH
026400* ONE QUERY IS READ, RESOLVED AGAINST THE TARIFF TABLE BY         PRKBATCH
026500* PRKFNDPR, MAPPED TO A RESULT RECORD BY PRKRSMAP, WRITTEN BY     PRKBATCH
026600* PRKRSOUT, AND REPORTED ON ONE DETAIL LINE.                      PRKBATCH
026700     READ QUERY-FILE INTO PRK-QUERY-RECORD                        PRKBATCH
026800      AT END                                                      PRKBATCH
026900       SET WS-QUERY-EOF TO TRUE;                                  PRKBATCH
027000       GO TO 0030-RESOLVE-QUERIES-EXIT;                           PRKBATCH
027100     END-READ.                                                    PRKBATCH
027200     IF WS-QUERY-STATUS NOT = '00'                                PRKBATCH
027300      THEN                                                        PRKBATCH
027400       PERFORM 0095-ABEND THRU 0095-ABEND-EXIT;                   PRKBATCH
027500     END-IF.                                                      PRKBATCH
027600     ADD 1 TO PRK-TOT-QUERIES-READ.                               PRKBATCH
027700     CALL 'PRKFNDPR' USING PRK-QUERY-RECORD, PRK-TARIFF-TABLE,    PRKBATCH
027800                           PRK-SELECTION-RESULT,                  PRKBATCH
027900                           PRK-TOT-CONFLICTS.                     PRKBATCH
028000     CALL 'PRKRSMAP' USING PRK-QUERY-RECORD, PRK-SELECTION-RESULT,PRKBATCH
028100                           PRK-RESULT-RECORD.                     PRKBATCH
028200     MOVE 'N' TO PRK-QRY-EOF-FLAG.                                PRKBATCH
028300     CALL 'PRKRSOUT' USING PRK-RESULT-RECORD, PRK-QRY-EOF-FLAG.   PRKBATCH
028400     IF PRK-SEL-FOUND                                             PRKBATCH
028500      THEN                                                        PRKBATCH
028600       ADD 1 TO PRK-TOT-QUERIES-FOUND;                            PRKBATCH
028700      ELSE                                                        PRKBATCH
028800       ADD 1 TO PRK-TOT-QUERIES-NOTFND;                           PRKBATCH
028900     END-IF.                                                      PRKBATCH
029000     PERFORM 0120-PRINT-DETAIL THRU 0120-PRINT-DETAIL-EXIT.       PRKBATCH
029100 0030-RESOLVE-QUERIES-EXIT.                                       PRKBATCH
029200     EXIT.                                                        PRKBATCH
029300     EJECT
029400 0040-PRINT-TOTALS.                                               PRKBATCH
029500     PERFORM 0130-PRINT-TRAILER THRU 0130-PRINT-TRAILER-EXIT.     PRKBATCH
029600 0040-PRINT-TOTALS-EXIT.                                          PRKBATCH
029700     EXIT.                                                        PRKBATCH
029800     EJECT
029900 0095-ABEND.                                                      PRKBATCH
030000     CALL ABND-PGM USING PGMNAME, ABEND-CODE.                     PRKBATCH
030100 0095-ABEND-EXIT.                                                 PRKBATCH
030200     EXIT.                                                        PRKBATCH
030300     EJECT
030400 TITLE 'Produce Price Query Report'.
030500 0110-PRINT-HEADER.                                               PRKBATCH
030600     ADD 1 TO PAGE-COUNT.                                         PRKBATCH
030700     MOVE PAGE-COUNT TO LINE-PAGE-NUM.                            PRKBATCH
030800     WRITE REPORT-RECORD FROM PAGE-TITLE.                         PRKBATCH
030900     WRITE REPORT-RECORD FROM PAGE-SUBTITLE-1.                    PRKBATCH
031000     MOVE ZERO TO LINE-COUNT.                                     PRKBATCH
031100 0110-PRINT-HEADER-EXIT.                                          PRKBATCH
031200     EXIT.                                                        PRKBATCH
031300     EJECT
031400 0120-PRINT-DETAIL.                                               PRKBATCH
031500     IF LINE-COUNT >= PAGE-LEN                                    PRKBATCH
031600      THEN                                                        PRKBATCH
031700       PERFORM 0110-PRINT-HEADER THRU 0110-PRINT-HEADER-EXIT;     PRKBATCH
031800     END-IF.                                                      PRKBATCH
031900     ADD 1 TO LINE-COUNT.                                         PRKBATCH
032000     MOVE PRK-APPL-DTIME-R    TO LD-APPL-DTIME.                   PRKBATCH
032100     MOVE PRK-QRY-PRODUCT-ID  TO LD-PRODUCT-ID.                   PRKBATCH
032200     MOVE PRK-QRY-BRAND-ID    TO LD-BRAND-ID.                     PRKBATCH
032300     IF PRK-SEL-FOUND                                             PRKBATCH
032400      THEN                                                        PRKBATCH
032500       MOVE PRK-SEL-PRICE-LIST TO LD-PRICE-LIST;                  PRKBATCH
032600       MOVE PRK-SEL-AMOUNT     TO LD-AMOUNT;                      PRKBATCH
032700       MOVE PRK-SEL-CURRENCY   TO LD-CURRENCY;                    PRKBATCH
032800       MOVE 'FOUND'            TO LD-STATUS;                      PRKBATCH
032900      ELSE                                                        PRKBATCH
033000       MOVE ZERO               TO LD-PRICE-LIST;                  PRKBATCH
033100       MOVE ZERO               TO LD-AMOUNT;                      PRKBATCH
033200       MOVE SPACES             TO LD-CURRENCY;                    PRKBATCH
033300       MOVE 'NO PRICE'         TO LD-STATUS;                      PRKBATCH
033400     END-IF.                                                      PRKBATCH
033500     WRITE REPORT-RECORD FROM LINE-DETAIL.                        PRKBATCH
033600 0120-PRINT-DETAIL-EXIT.                                          PRKBATCH
033700     EXIT.                                                        PRKBATCH
033800     EJECT
033900 0130-PRINT-TRAILER.                                              PRKBATCH
034000     MOVE SPACES TO LINE-TRAILER.                                 PRKBATCH
034100     MOVE 'QUERIES READ' TO LT-LABEL.                             PRKBATCH
034200     MOVE PRK-TOT-QUERIES-READ TO LT-COUNT.                       PRKBATCH
034300     WRITE REPORT-RECORD FROM LINE-TRAILER.                       PRKBATCH
034400     MOVE 'PRICES FOUND' TO LT-LABEL.                             PRKBATCH
034500     MOVE PRK-TOT-QUERIES-FOUND TO LT-COUNT.                      PRKBATCH
034600     WRITE REPORT-RECORD FROM LINE-TRAILER.                       PRKBATCH
034700     MOVE 'QUERIES WITH NO APPLICABLE PRICE' TO LT-LABEL.         PRKBATCH
034800     MOVE PRK-TOT-QUERIES-NOTFND TO LT-COUNT.                     PRKBATCH
034900     WRITE REPORT-RECORD FROM LINE-TRAILER.                       PRKBATCH
035000     MOVE 'PRIORITY CONFLICTS' TO LT-LABEL.                       PRKBATCH
035100     MOVE PRK-TOT-CONFLICTS TO LT-COUNT.                          PRKBATCH
035200     WRITE REPORT-RECORD FROM LINE-TRAILER.                       PRKBATCH
035300     MOVE 'TARIFF RECORDS LOADED' TO LT-LABEL.                    PRKBATCH
035400     MOVE PRK-TOT-TARIFF-LOADED TO LT-COUNT.                      PRKBATCH
035500     WRITE REPORT-RECORD FROM LINE-TRAILER.                       PRKBATCH
035600     MOVE 'TARIFF RECORDS REJECTED' TO LT-LABEL.                  PRKBATCH
035700     MOVE PRK-TOT-TARIFF-REJECT TO LT-COUNT.                      PRKBATCH
035800     WRITE REPORT-RECORD FROM LINE-TRAILER.                       PRKBATCH
035900 0130-PRINT-TRAILER-EXIT.                                         PRKBATCH
036000     EXIT.                                                        PRKBATCH
036100 END PROGRAM PRKBATCH.                                            PRKBATCH
