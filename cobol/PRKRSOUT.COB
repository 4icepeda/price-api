000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 23 FEB 93 AT 10:21:44 BY  HOWARDT  VERSION 01  *
000300* LAST UPDATE ON 04 DEC 98 AT 11:28:07 BY  TURETZKY VERSION 02  *
000400* LAST UPDATE ON 09 APR 18 AT 15:52:19 BY  HOWARDT  VERSION 03  *
000500 ID DIVISION.                                                     PRKRSOUT
000600 PROGRAM-ID. PRKRSOUT.                                            PRKRSOUT
000700 AUTHOR. HOWARDT.                                                 PRKRSOUT
000800 INSTALLATION. IBM BOULDER PROGRAMMING CENTER.                    PRKRSOUT
000900               PRICING AND MERCHANDISE SYSTEMS GROUP.
001000
001100               This program is the RESULT-FILE writer for the
001200               price tariff selection batch (PRKBATCH).
001300
001400               PRKBATCH calls this module once per query, after
001500               calling PRKFNDPR and PRKRSMAP, passing the
001600               completed result record and an end-of-query-file
001700               flag.  RESULT-FILE is opened on the first call
001800               and closed on the call where the flag is set --
001900               PRKBATCH does not open or close RESULT-FILE
002000               itself.
002100
002200               You must allocate a DD or equivalent assignment
002300               named PRKRSLT for the result file, fixed,
002400               LRECL 67.
002500
002600 DATE-WRITTEN. 23 FEB 93.
002700 DATE-COMPILED.
002800 SECURITY. COMPANY CONFIDENTIAL.
002900* 23 FEB 93 HOWARDT   ORIGINAL MODULE, REQ PRC-0198 -- RESULT     !@01A
003000*                     FILE I-O SPLIT OUT OF THE MAIN BATCH SO     !@01A
003100*                     THE OPEN-ON-FIRST-CALL / CLOSE-ON-EOF       !@01A
003200*                     PATTERN CAN BE REUSED BY OTHER OUTPUTS.     !@01A
003300* 04 DEC 98 TURETZKY  Y2K REMEDIATION, REQ Y2K-0047 -- RESULT     !@02A
003400*                     RECORD LRECL WIDENED FOR THE 14-DIGIT       !@02A
003500*                     DATE-TIME FIELDS.                           !@02A
003600* 09 APR 18 HOWARDT   ADDED FILE STATUS CHECKING AND THE ABEND    !@03A
003700*                     CALL BELOW -- A FULL RESULT DASD DATASET    !@03A
003800*                     WAS PREVIOUSLY FAILING THE WRITE SILENTLY,  !@03A
003900*                     REQ PRC-0551.                               !@03A
004000 TITLE 'Price Result File Writer'.
004100 ENVIRONMENT DIVISION.                                            PRKRSOUT
004200 CONFIGURATION SECTION.                                           PRKRSOUT
004300 SOURCE-COMPUTER. IBM-370.                                        PRKRSOUT
004400 OBJECT-COMPUTER. IBM-370.                                        PRKRSOUT
004500 SPECIAL-NAMES.                                                   PRKRSOUT
004600     C01 IS TOP-OF-FORM                                           PRKRSOUT
004700     UPSI-0 ON STATUS IS PRK-TRACE-ON                             PRKRSOUT
004800     OFF STATUS IS PRK-TRACE-OFF.                                 PRKRSOUT
004900 INPUT-OUTPUT SECTION.                                            PRKRSOUT
005000 FILE-CONTROL.                                                    PRKRSOUT
005100     SELECT RESULT-FILE ASSIGN TO PRKRSLT                         PRKRSOUT
005200         ORGANIZATION IS LINE SEQUENTIAL                          PRKRSOUT
005300         FILE STATUS IS WS-RESULT-STATUS.                         PRKRSOUT
005350     SKIP2
005400 DATA DIVISION.                                                   PRKRSOUT
005500 FILE SECTION.                                                    PRKRSOUT
005600 FD  RESULT-FILE                                                  PRKRSOUT
005900     LABEL RECORDS STANDARD.                                      PRKRSOUT
006000 01  RESULT-RECORD               PIC X(67).                       PRKRSOUT
006100     EJECT
006200 WORKING-STORAGE SECTION.                                         PRKRSOUT
006300 77  PGMNAME                 PIC X(8) VALUE 'PRKRSOUT'.           PRKRSOUT
006400 77  ABND-PGM                PIC X(8) VALUE 'CEE3DMP'.            PRKRSOUT
006500 77  ABEND-CODE              PIC 9(4) BINARY VALUE 12.            PRKRSOUT
006600 77  WS-RESULT-STATUS        PIC XX VALUE SPACES.                 PRKRSOUT
006700 77  FIRST-TIME-FLAG         PIC X VALUE LOW-VALUE.               PRKRSOUT
006800     88  FIRST-TIME              VALUE LOW-VALUE.                 PRKRSOUT
006900     88  NOT-FIRST-TIME          VALUE HIGH-VALUE.                PRKRSOUT
007000     SKIP1
007100* WORK AREA USED ONLY WHEN THE UPSI-0 TRACE SWITCH IS ON, TO      PRKRSOUT
007200* DISPLAY THE WINDOW OF THE TARIFF JUST WRITTEN WITHOUT           PRKRSOUT
007300* DISTURBING THE NUMERIC FIELDS IN THE PASSED RESULT RECORD.      PRKRSOUT
007400 01  WS-TRACE-AREA.                                               PRKRSOUT
007500     05  WS-TRACE-START-DTIME    PIC 9(14) VALUE ZERO.            PRKRSOUT
007600     05  WS-TRACE-START-R REDEFINES WS-TRACE-START-DTIME          PRKRSOUT
007700                                 PIC X(14).                       PRKRSOUT
007800     05  WS-TRACE-END-DTIME      PIC 9(14) VALUE ZERO.            PRKRSOUT
007900     05  WS-TRACE-END-R   REDEFINES WS-TRACE-END-DTIME            PRKRSOUT
008000                                 PIC X(14).                       PRKRSOUT
008100     SKIP1
008150 LINKAGE SECTION.                                                 PRKRSOUT
008200/ PASSED PARAMETERS.                                              PRKRSOUT
008300     COPY PRKRESCB.                                               PRKRSOUT
008400     SKIP1
008600 01  PRK-EOF-FLAG                PIC X.                           PRKRSOUT
008700     88  PRK-AT-EOF                  VALUE 'Y'.                   PRKRSOUT
008800     88  PRK-NOT-AT-EOF              VALUE 'N'.                   PRKRSOUT
008900     SKIP1
009000 TITLE 'Initialization and Main Line'.
009100 PROCEDURE DIVISION USING PRK-RESULT-RECORD, PRK-EOF-FLAG.        PRKRSOUT
009200 0010-WRITE-RESULT.                                               PRKRSOUT
009300     IF FIRST-TIME                                                PRKRSOUT
009400      THEN                                                        PRKRSOUT
009500       OPEN OUTPUT RESULT-FILE;                                   PRKRSOUT
009600       IF WS-RESULT-STATUS NOT = '00'                             PRKRSOUT
009700        THEN                                                      PRKRSOUT
009800         PERFORM 0090-ABEND THRU 0090-ABEND-EXIT;                 PRKRSOUT
009900       END-IF;                                                    PRKRSOUT
010000       SET NOT-FIRST-TIME TO TRUE;                                PRKRSOUT
010100     END-IF.                                                      PRKRSOUT
010200     SKIP1
010300     IF PRK-AT-EOF                                                PRKRSOUT
010400      THEN                                                        PRKRSOUT
010500       CLOSE RESULT-FILE;                                         PRKRSOUT
010600       SET FIRST-TIME TO TRUE;                                    PRKRSOUT
010700       GOBACK;                                                    PRKRSOUT
010800     END-IF.                                                      PRKRSOUT
010900     SKIP1
011000     IF PRK-TRACE-ON                                              PRKRSOUT
011100      THEN                                                        PRKRSOUT
011200       MOVE PRK-RES-START-DTIME TO WS-TRACE-START-DTIME;          PRKRSOUT
011300       MOVE PRK-RES-END-DTIME   TO WS-TRACE-END-DTIME;            PRKRSOUT
011400       DISPLAY PGMNAME, ' PRODUCT=' PRK-RES-PRODUCT-ID            PRKRSOUT
011500               ' WINDOW=' WS-TRACE-START-R '-' WS-TRACE-END-R;    PRKRSOUT
011600     END-IF.                                                      PRKRSOUT
011700     WRITE RESULT-RECORD FROM PRK-RESULT-RECORD.                  PRKRSOUT
011800     IF WS-RESULT-STATUS NOT = '00'                               PRKRSOUT
011900      THEN                                                        PRKRSOUT
012000       PERFORM 0090-ABEND THRU 0090-ABEND-EXIT;                   PRKRSOUT
012100     END-IF.                                                      PRKRSOUT
012200     GOBACK.                                                      PRKRSOUT
012300     EJECT
012400 0090-ABEND.                                                      PRKRSOUT
012500     CALL ABND-PGM USING PGMNAME, ABEND-CODE, WS-RESULT-STATUS.   PRKRSOUT
012600 0090-ABEND-EXIT.                                                 PRKRSOUT
012700     EXIT.                                                        PRKRSOUT
012800 END PROGRAM PRKRSOUT.                                            PRKRSOUT
