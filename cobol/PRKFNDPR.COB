000100 PROCESS DYNAM NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 11 JUL 91 AT 14:11:27 BY  VEND789  VERSION 01  *
000300* LAST UPDATE ON 04 DEC 98 AT 11:03:55 BY  TURETZKY VERSION 02  *
000400* LAST UPDATE ON 09 APR 18 AT 15:40:38 BY  HOWARDT  VERSION 03  *
000450* LAST UPDATE ON 17 OCT 19 AT 09:22:51 BY  HOWARDT  VERSION 04  *
000500 ID DIVISION.                                                     PRKFNDPR
000600 PROGRAM-ID. PRKFNDPR.                                            PRKFNDPR
000700 AUTHOR. VEND789.                                                 PRKFNDPR
000800 INSTALLATION. IBM BOULDER PROGRAMMING CENTER.                    PRKFNDPR
000900               PRICING AND MERCHANDISE SYSTEMS GROUP.
001000
001100               This program is the price tariff selection
001200               engine for the price tariff selection batch
001300               (PRKBATCH).
001400
001500               PRKBATCH calls this module once per query
001600               record, passing the query, the in-memory tariff
001700               table built at load time, and the running
001800               priority-conflict counter.  This module scans
001900               the table for every row whose product, brand and
002000               validity window apply to the query, keeps the
002100               row with the highest PRIORITY, and returns the
002200               selected row's fields (or a not-found indication)
002300               to the caller.  It does not build the output
002400               record itself -- that is PRKRSMAP's job -- and it
002500               does not write any file.
002600
002700               Method of operation: the table is scanned top to
002800               bottom.  A row applies when its PRODUCT-ID and
002900               BRAND-ID match the query and the query's
003000               application date-time falls within the row's
003100               start/end window, inclusive at both ends.  Among
003200               applying rows the highest PRIORITY wins; the
003300               first row encountered at that priority is kept.
003400               If a second (or later) row is found at the same
003500               maximum priority, the common subroutine PRKCONFL
003600               is called to log and count the integrity
003700               violation -- the selection itself does not
003800               change.
003900
004000 DATE-WRITTEN. 11 JUL 91.
004100 DATE-COMPILED.
004200 SECURITY. COMPANY CONFIDENTIAL.
004300* 11 JUL 91 VEND789   ORIGINAL MODULE, REQ PRC-0198 -- REPLACES   !@01A
004400*                     THE SINGLE-TARIFF-PER-PRODUCT LOOKUP WITH   !@01A
004500*                     A PRIORITY-ORDERED SCAN OVER ALL ROWS FOR   !@01A
004600*                     THE PRODUCT/BRAND.                          !@01A
004700* 04 DEC 98 TURETZKY  Y2K REMEDIATION, REQ Y2K-0047.  WINDOW      !@02A
004800*                     COMPARE NOW USES THE FULL 14-DIGIT DATE-    !@02A
004900*                     TIME FORM FROM PRKTTBCB/PRKQRYCB.           !@02A
005000* 09 APR 18 HOWARDT   ADDED THE PRKCONFL CALL AND THE TIE         !@03A
005100*                     COUNTER BELOW -- EQUAL-MAXIMUM-PRIORITY     !@03A
005200*                     ROWS WERE PREVIOUSLY SILENT, REQ PRC-0551.  !@03A
005250* 17 OCT 19 HOWARDT   ADDED THE UPSI-0 TRACE DISPLAY IN           !@04A
005260*                     0200-SELECT-TARIFF -- PRODUCTION SUPPORT    !@04A
005270*                     HAD NO WAY TO SEE THE WINNING PRIORITY      !@04A
005280*                     WITHOUT A DUMP, REQ PRC-0618.                !@04A
005300 TITLE 'Tariff Selection Engine'.
005400 ENVIRONMENT DIVISION.                                            PRKFNDPR
005500 CONFIGURATION SECTION.                                           PRKFNDPR
005600 SOURCE-COMPUTER. IBM-370.                                        PRKFNDPR
005700 OBJECT-COMPUTER. IBM-370.                                        PRKFNDPR
005800 SPECIAL-NAMES.                                                   PRKFNDPR
005900     C01 IS TOP-OF-FORM                                           PRKFNDPR
006000     UPSI-0 ON STATUS IS PRK-TRACE-ON                             PRKFNDPR
006100     OFF STATUS IS PRK-TRACE-OFF.                                 PRKFNDPR
006200     EJECT
006300 DATA DIVISION.                                                   PRKFNDPR
006400 WORKING-STORAGE SECTION.                                         PRKFNDPR
006500 77  PGMNAME                 PIC X(8) VALUE 'PRKFNDPR'.           PRKFNDPR
006600 77  ABND-PGM                PIC X(8) VALUE 'CEE3ABD'.            PRKFNDPR
006700 77  ABEND-CODE              PIC 9(4) BINARY VALUE 12.            PRKFNDPR
006800 77  PRKCONFL-NAME           PIC X(8) VALUE 'PRKCONFL'.           PRKFNDPR
006900 77  WS-MATCH-CNTR           PIC 9(5) BINARY VALUE ZERO.          PRKFNDPR
007000*        COUNT OF TABLE ROWS APPLICABLE TO THE CURRENT QUERY.     PRKFNDPR
007100 77  WS-TIE-CNTR             PIC 9(5) BINARY VALUE ZERO.          PRKFNDPR
007200*        COUNT OF APPLICABLE ROWS SHARING THE MAXIMUM PRIORITY.   PRKFNDPR
007300 77  WS-MAX-PRIORITY         PIC 9(2) BINARY VALUE ZERO.          PRKFNDPR
007400 77  WS-BEST-SUB             PIC 9(5) BINARY VALUE ZERO.          PRKFNDPR
007500*        SUBSCRIPT OF THE BEST ROW FOUND SO FAR.                  PRKFNDPR
007600 77  WS-FIRST-MATCH-SW       PIC X VALUE 'N'.                     PRKFNDPR
007700     88  WS-FIRST-MATCH          VALUE 'Y'.                       PRKFNDPR
007800     88  WS-NO-MATCH-YET         VALUE 'N'.                       PRKFNDPR
007850     SKIP1
007860* WORK AREA USED ONLY WHEN THE UPSI-0 TRACE SWITCH IS ON, TO      PRKFNDPR
007870* DISPLAY THE WINNING PRIORITY IN PRINTABLE FORM.                 PRKFNDPR
007880 01  WS-TRACE-AREA.                                               PRKFNDPR
007890     05  WS-TRACE-PRIORITY       PIC 9(2) VALUE ZERO.             PRKFNDPR
007895     05  WS-TRACE-PRIORITY-R REDEFINES WS-TRACE-PRIORITY          PRKFNDPR
007896                                 PIC X(2).                        PRKFNDPR
007900     SKIP1
007950 LINKAGE SECTION.                                                 PRKFNDPR
008000/ PASSED PARAMETERS.                                              PRKFNDPR
008100     COPY PRKQRYCB.                                               PRKFNDPR
008200     COPY PRKTTBCB.                                               PRKFNDPR
008300     SKIP1
008400 01  PRK-SELECTION-RESULT.                                        PRKFNDPR
008500     05  PRK-SEL-FOUND-SW        PIC X.                           PRKFNDPR
008600         88  PRK-SEL-FOUND           VALUE 'Y'.                   PRKFNDPR
008700         88  PRK-SEL-NOTFOUND        VALUE 'N'.                   PRKFNDPR
008800     05  PRK-SEL-PRICE-LIST      PIC 9(4).                        PRKFNDPR
008900     05  PRK-SEL-START-DTIME     PIC 9(14).                       PRKFNDPR
009000     05  PRK-SEL-END-DTIME       PIC 9(14).                       PRKFNDPR
009100     05  PRK-SEL-AMOUNT          PIC S9(7)V99.                    PRKFNDPR
009200     05  PRK-SEL-AMOUNT-R REDEFINES PRK-SEL-AMOUNT PIC X(9).      PRKFNDPR
009300     05  PRK-SEL-CURRENCY        PIC X(3).                        PRKFNDPR
009400     05  FILLER                  PIC X(05).                       PRKFNDPR
009500     SKIP1
009600 01  PRK-CONFLICT-LINKAGE.                                        PRKFNDPR
009700     05  PRK-CONFLICT-CNTR       PIC 9(7) BINARY.                 PRKFNDPR
009800     SKIP1
009900 TITLE 'Initialization and Main Line'.
010000 PROCEDURE DIVISION USING PRK-QUERY-RECORD, PRK-TARIFF-TABLE,     PRKFNDPR
010100                          PRK-SELECTION-RESULT,                   PRKFNDPR
010200                          PRK-CONFLICT-LINKAGE.                   PRKFNDPR
010300 0000-MAIN-LINE.                                                  PRKFNDPR
010400     MOVE ZERO TO WS-MATCH-CNTR, WS-TIE-CNTR, WS-MAX-PRIORITY,    PRKFNDPR
010500                  WS-BEST-SUB.                                    PRKFNDPR
010600     SET WS-NO-MATCH-YET TO TRUE.                                 PRKFNDPR
010700     IF PRK-TAB-CNTR > ZERO                                       PRKFNDPR
010800      THEN                                                        PRKFNDPR
010900       PERFORM 0210-TEST-APPLICABLE                               PRKFNDPR
011000           THRU 0210-TEST-APPLICABLE-EXIT                         PRKFNDPR
011100           VARYING PRK-TAB-INDX FROM 1 BY 1                       PRKFNDPR
011200           UNTIL PRK-TAB-INDX > PRK-TAB-CNTR;                     PRKFNDPR
011300     END-IF.                                                      PRKFNDPR
011400     PERFORM 0200-SELECT-TARIFF THRU 0200-SELECT-TARIFF-EXIT.     PRKFNDPR
011500     GOBACK.                                                      PRKFNDPR
011600     EJECT
011700 0200-SELECT-TARIFF.                                              PRKFNDPR
011800     IF WS-MATCH-CNTR = ZERO                                      PRKFNDPR
011900      THEN                                                        PRKFNDPR
012000       SET PRK-SEL-NOTFOUND TO TRUE;                              PRKFNDPR
012100       GO TO 0200-SELECT-TARIFF-EXIT.                             PRKFNDPR
012200     END-IF.                                                      PRKFNDPR
012300     SET PRK-SEL-FOUND TO TRUE.                                   PRKFNDPR
012400     MOVE PRK-TAB-PRICE-LIST (WS-BEST-SUB) TO PRK-SEL-PRICE-LIST. PRKFNDPR
012500     MOVE PRK-TAB-START-DTIME (WS-BEST-SUB) TO PRK-SEL-START-DTIME.PRKFNDPR
012600     MOVE PRK-TAB-END-DTIME (WS-BEST-SUB) TO PRK-SEL-END-DTIME.   PRKFNDPR
012700     MOVE PRK-TAB-AMOUNT (WS-BEST-SUB) TO PRK-SEL-AMOUNT.         PRKFNDPR
012800     MOVE PRK-TAB-CURRENCY (WS-BEST-SUB) TO PRK-SEL-CURRENCY.     PRKFNDPR
012810     IF PRK-TRACE-ON                                              PRKFNDPR
012820      THEN                                                        PRKFNDPR
012830       MOVE WS-MAX-PRIORITY TO WS-TRACE-PRIORITY;                 PRKFNDPR
012840       DISPLAY PGMNAME, ' PRODUCT=' PRK-QRY-PRODUCT-ID            PRKFNDPR
012850               ' PRIORITY=' WS-TRACE-PRIORITY-R                   PRKFNDPR
012860               ' TIES=' WS-TIE-CNTR;                              PRKFNDPR
012870     END-IF.                                                      PRKFNDPR
012900     IF WS-TIE-CNTR > 1                                           PRKFNDPR
013000      THEN                                                        PRKFNDPR
013100       CALL PRKCONFL-NAME USING PRK-CONFLICT-CNTR,                PRKFNDPR
013200                                WS-MAX-PRIORITY,                  PRKFNDPR
013300                                PRK-QRY-PRODUCT-ID,                PRKFNDPR
013400                                PRK-QRY-BRAND-ID;                 PRKFNDPR
013500     END-IF.                                                      PRKFNDPR
013600 0200-SELECT-TARIFF-EXIT.                                         PRKFNDPR
013700     EXIT.                                                        PRKFNDPR
013800     EJECT
013900 0210-TEST-APPLICABLE.                                            PRKFNDPR
014000* A ROW APPLIES WHEN PRODUCT AND BRAND MATCH AND THE QUERY'S      PRKFNDPR
014100* APPLICATION DATE-TIME FALLS WITHIN THE ROW'S WINDOW, BOTH       PRKFNDPR
014200* ENDS INCLUSIVE.  AMONG APPLICABLE ROWS THE HIGHEST PRIORITY     PRKFNDPR
014300* IS KEPT; THE FIRST ROW AT A NEW MAXIMUM REPLACES THE OLD        PRKFNDPR
014400* BEST, AN EQUAL PRIORITY ONLY BUMPS THE TIE COUNTER.             PRKFNDPR
014500     IF PRK-TAB-PRODUCT-ID (PRK-TAB-INDX) NOT = PRK-QRY-PRODUCT-ID PRKFNDPR
014600        OR PRK-TAB-BRAND-ID (PRK-TAB-INDX) NOT = PRK-QRY-BRAND-ID PRKFNDPR
014700        OR PRK-TAB-START-DTIME (PRK-TAB-INDX) > PRK-APPL-DTIME-R PRKFNDPR
014800        OR PRK-TAB-END-DTIME (PRK-TAB-INDX) < PRK-APPL-DTIME-R   PRKFNDPR
014900      THEN                                                        PRKFNDPR
015000       GO TO 0210-TEST-APPLICABLE-EXIT.                           PRKFNDPR
015100     END-IF.                                                      PRKFNDPR
015200     ADD 1 TO WS-MATCH-CNTR.                                      PRKFNDPR
015300     IF WS-NO-MATCH-YET                                           PRKFNDPR
015400        OR PRK-TAB-PRIORITY (PRK-TAB-INDX) > WS-MAX-PRIORITY      PRKFNDPR
015500      THEN                                                        PRKFNDPR
015600       MOVE PRK-TAB-PRIORITY (PRK-TAB-INDX) TO WS-MAX-PRIORITY;   PRKFNDPR
015700       SET WS-BEST-SUB TO PRK-TAB-INDX;                           PRKFNDPR
015800       MOVE 1 TO WS-TIE-CNTR;                                     PRKFNDPR
015900       SET WS-FIRST-MATCH TO TRUE;                                PRKFNDPR
016000      ELSE                                                        PRKFNDPR
016100       IF PRK-TAB-PRIORITY (PRK-TAB-INDX) = WS-MAX-PRIORITY       PRKFNDPR
016200        THEN                                                      PRKFNDPR
016300         ADD 1 TO WS-TIE-CNTR;                                    PRKFNDPR
016400       END-IF;                                                    PRKFNDPR
016500     END-IF.                                                      PRKFNDPR
016600 0210-TEST-APPLICABLE-EXIT.                                       PRKFNDPR
016700     EXIT.                                                        PRKFNDPR
016800     EJECT
016900 TITLE 'Log a Priority Conflict'.
017000 ID DIVISION.                                                     PRKFNDPR
017100* THIS COMMON ROUTINE FORMATS AND COUNTS A PRIORITY-CONFLICT       PRKFNDPR
017200* OCCURRENCE -- TWO OR MORE TARIFF ROWS APPLICABLE TO THE SAME     PRKFNDPR
017300* QUERY SHARING THE SAME MAXIMUM PRIORITY.  THIS IS A DATA-        PRKFNDPR
017400* INTEGRITY METRIC, NOT A FATAL ERROR; THE CALLER HAS ALREADY      PRKFNDPR
017500* PICKED A TARIFF AND CONTINUES REGARDLESS.                        PRKFNDPR
017600 PROGRAM-ID. PRKCONFL COMMON.                                     PRKFNDPR
017700 DATA DIVISION.                                                   PRKFNDPR
017800 WORKING-STORAGE SECTION.                                         PRKFNDPR
017900 77  CONFL-MSG-LIT           PIC X(18)                            PRKFNDPR
018000     VALUE 'PRIORITY CONFLICT '.                                  PRKFNDPR
018100 LINKAGE SECTION.                                                 PRKFNDPR
018200 01  CONFL-CNTR              PIC 9(7) BINARY.                     PRKFNDPR
018300 01  CONFL-PRIORITY          PIC 9(2) BINARY.                     PRKFNDPR
018400 01  CONFL-PRODUCT-ID        PIC 9(9).                            PRKFNDPR
018500 01  CONFL-BRAND-ID          PIC 9(5).                            PRKFNDPR
018600 PROCEDURE DIVISION USING CONFL-CNTR, CONFL-PRIORITY,             PRKFNDPR
018700                          CONFL-PRODUCT-ID, CONFL-BRAND-ID.       PRKFNDPR
018800     ADD 1 TO CONFL-CNTR.                                         PRKFNDPR
018900     DISPLAY CONFL-MSG-LIT, CONFL-CNTR, ' PRIORITY='              PRKFNDPR
019000             CONFL-PRIORITY, ' PRODUCT=' CONFL-PRODUCT-ID         PRKFNDPR
019100             ' BRAND=' CONFL-BRAND-ID.                            PRKFNDPR
019200     EXIT PROGRAM.                                                PRKFNDPR
019300 END PROGRAM PRKCONFL.                                            PRKFNDPR
019400 END PROGRAM PRKFNDPR.                                            PRKFNDPR
