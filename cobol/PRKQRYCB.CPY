000100************************************************************** PRKQRYCB
000200*                                                              * PRKQRYCB
000300*   PRKQRYCB  --  PRICE QUERY RECORD                           * PRKQRYCB
000400*                                                              * PRKQRYCB
000500*   INSTALLATION.  IBM BOULDER PROGRAMMING CENTER.             * PRKQRYCB
000600*                  PRICING AND MERCHANDISE SYSTEMS GROUP.      * PRKQRYCB
000700*                                                              * PRKQRYCB
000800*   ONE ROW PER PRICE REQUEST ON QUERY-FILE.  THE APPLICATION  * PRKQRYCB
000900*   DATE-TIME IS THE INSTANT THE CALLER WANTS A PRICE FOR; IT  * PRKQRYCB
001000*   IS COMPARED AGAINST EACH TARIFF ROW'S VALIDITY WINDOW BY   * PRKQRYCB
001100*   PRKFNDPR.  COPIED INTO PRKBATCH (FD FOR QUERY-FILE).       * PRKQRYCB
001200*                                                              * PRKQRYCB
001300*   MAINTENANCE HISTORY                                        * PRKQRYCB
001400*   -------------------                                        * PRKQRYCB
001500*   23 MAR 89  HOWARDT   ORIGINAL LAYOUT, REQ PRC-0114.        * PRKQRYCB
001600*   04 DEC 98  TURETZKY  Y2K REMEDIATION, REQ Y2K-0047 --      * PRKQRYCB
001700*                        APPLICATION-DATE-TIME WIDENED TO      * PRKQRYCB
001800*                        X(14) FULL CENTURY.                   * PRKQRYCB
001900*                                                              * PRKQRYCB
002000************************************************************** PRKQRYCB
002100 01  PRK-QUERY-RECORD.                                            PRKQRYCB
002200     05  PRK-APPL-DATE-TIME.                                      PRKQRYCB
002300*        DATE-TIME THE PRICE IS REQUESTED FOR.                    PRKQRYCB
002400         10  PRK-APPL-DATE.                                       PRKQRYCB
002500             15  PRK-APPL-CCYY       PIC 9(4).                    PRKQRYCB
002600             15  PRK-APPL-MM         PIC 9(2).                    PRKQRYCB
002700             15  PRK-APPL-DD         PIC 9(2).                    PRKQRYCB
002800         10  PRK-APPL-TIME.                                       PRKQRYCB
002900             15  PRK-APPL-HH         PIC 9(2).                    PRKQRYCB
003000             15  PRK-APPL-MN         PIC 9(2).                    PRKQRYCB
003100             15  PRK-APPL-SS         PIC 9(2).                    PRKQRYCB
003200     05  PRK-APPL-DTIME-R        REDEFINES PRK-APPL-DATE-TIME     PRKQRYCB
003300                                 PIC 9(14).                       PRKQRYCB
003400*        WHOLE-FIELD FORM USED FOR THE WINDOW COMPARE.            PRKQRYCB
003500     05  PRK-QRY-PRODUCT-ID      PIC 9(9).                        PRKQRYCB
003600     05  PRK-QRY-BRAND-ID        PIC 9(5).                        PRKQRYCB
003700     05  FILLER                  PIC X(10).                       PRKQRYCB
003800*        RESERVED FOR EXPANSION -- NOT CURRENTLY ASSIGNED.        PRKQRYCB
