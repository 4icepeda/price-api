000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 11 JUL 91 AT 14:20:09 BY  VEND789  VERSION 01  *
000300* LAST UPDATE ON 04 DEC 98 AT 11:15:27 BY  TURETZKY VERSION 02  *
000400* LAST UPDATE ON 09 APR 18 AT 15:47:51 BY  HOWARDT  VERSION 03  *
000500 ID DIVISION.                                                     PRKRSMAP
000600 PROGRAM-ID. PRKRSMAP.                                            PRKRSMAP
000700 AUTHOR. VEND789.                                                 PRKRSMAP
000800 INSTALLATION. IBM BOULDER PROGRAMMING CENTER.                    PRKRSMAP
000900               PRICING AND MERCHANDISE SYSTEMS GROUP.
001000
001100               This program is the price result mapper for the
001200               price tariff selection batch (PRKBATCH).
001300
001400               PRKBATCH calls this module once per query, after
001500               calling PRKFNDPR, passing the query record, the
001600               selection result built by PRKFNDPR, and a result
001700               record to be filled in.  This module projects the
001800               selection onto the result record in the PRKRESCB
001900               layout, ready for PRKRSOUT to write to RESULT-
002000               FILE.  It performs no table search and no file
002100               I-O of its own.
002200
002300               Method of operation: PRODUCT-ID and BRAND-ID are
002400               always echoed from the query.  When the selection
002500               is FOUND the remaining fields are copied straight
002600               across from the selection result with no
002700               arithmetic of any kind -- the amount is carried
002800               exactly as it appears on the tariff master.  When
002900               the selection is NOT-FOUND the price fields are
003000               set to zero/space and the status is set to 'N'.
003100
003200 DATE-WRITTEN. 11 JUL 91.
003300 DATE-COMPILED.
003400 SECURITY. COMPANY CONFIDENTIAL.
003500* 11 JUL 91 VEND789   ORIGINAL MODULE, REQ PRC-0198 -- SPLITS     !@01A
003600*                     RESULT-RECORD MAPPING OUT OF THE SELECTION  !@01A
003700*                     ENGINE SO A FUTURE RESULT LAYOUT CHANGE     !@01A
003800*                     DOES NOT TOUCH THE SEARCH LOGIC.            !@01A
003900* 04 DEC 98 TURETZKY  Y2K REMEDIATION, REQ Y2K-0047.  DATE-TIME   !@02A
004000*                     FIELDS MOVED AS THE FULL 14-DIGIT FORM.     !@02A
004100* 09 APR 18 HOWARDT   ADDED 0110-BUILD-NOTFOUND -- PREVIOUSLY     !@03A
004200*                     THE NOT-FOUND CASE LEFT WHATEVER GARBAGE    !@03A
004300*                     WAS ALREADY IN THE RESULT RECORD, REQ       !@03A
004400*                     PRC-0551.                                   !@03A
004500 TITLE 'Price Result Mapping'.
004600 ENVIRONMENT DIVISION.                                            PRKRSMAP
004700 CONFIGURATION SECTION.                                           PRKRSMAP
004800 SOURCE-COMPUTER. IBM-370.                                        PRKRSMAP
004900 OBJECT-COMPUTER. IBM-370.                                        PRKRSMAP
005000 SPECIAL-NAMES.                                                   PRKRSMAP
005100     C01 IS TOP-OF-FORM                                           PRKRSMAP
005200     UPSI-0 ON STATUS IS PRK-TRACE-ON                             PRKRSMAP
005300     OFF STATUS IS PRK-TRACE-OFF.                                 PRKRSMAP
005400     EJECT
005500 DATA DIVISION.                                                   PRKRSMAP
005600 WORKING-STORAGE SECTION.                                         PRKRSMAP
005700 77  PGMNAME                 PIC X(8) VALUE 'PRKRSMAP'.           PRKRSMAP
005800 77  ABND-PGM                PIC X(8) VALUE 'CEE3DMP'.            PRKRSMAP
005900 77  ABEND-CODE              PIC 9(4) BINARY VALUE 12.            PRKRSMAP
006000     SKIP1
006050 LINKAGE SECTION.                                                 PRKRSMAP
006060/ PASSED PARAMETERS.                                              PRKRSMAP
006100     COPY PRKQRYCB.                                               PRKRSMAP
006300     COPY PRKRESCB.                                               PRKRSMAP
006400     SKIP1
006500 01  PRK-SELECTION-RESULT.                                        PRKRSMAP
006600     05  PRK-SEL-FOUND-SW        PIC X.                           PRKRSMAP
006700         88  PRK-SEL-FOUND           VALUE 'Y'.                   PRKRSMAP
006800         88  PRK-SEL-NOTFOUND        VALUE 'N'.                   PRKRSMAP
006900     05  PRK-SEL-PRICE-LIST      PIC 9(4).                        PRKRSMAP
007000     05  PRK-SEL-START-DTIME     PIC 9(14).                       PRKRSMAP
007100     05  PRK-SEL-END-DTIME       PIC 9(14).                       PRKRSMAP
007200     05  PRK-SEL-AMOUNT          PIC S9(7)V99.                    PRKRSMAP
007300     05  PRK-SEL-AMOUNT-R REDEFINES PRK-SEL-AMOUNT PIC X(9).      PRKRSMAP
007400     05  PRK-SEL-CURRENCY        PIC X(3).                        PRKRSMAP
007500     05  FILLER                  PIC X(05).                       PRKRSMAP
007600     SKIP1
007700 TITLE 'Initialization and Main Line'.
007800 PROCEDURE DIVISION USING PRK-QUERY-RECORD, PRK-SELECTION-RESULT, PRKRSMAP
007900                          PRK-RESULT-RECORD.                      PRKRSMAP
008000 0000-MAIN-LINE.                                                  PRKRSMAP
008100     MOVE PRK-QRY-PRODUCT-ID TO PRK-RES-PRODUCT-ID.               PRKRSMAP
008200     MOVE PRK-QRY-BRAND-ID   TO PRK-RES-BRAND-ID.                 PRKRSMAP
008300     IF PRK-SEL-FOUND                                             PRKRSMAP
008400      THEN                                                        PRKRSMAP
008500       PERFORM 0100-BUILD-RESULT                                  PRKRSMAP
008600           THRU 0100-BUILD-RESULT-EXIT                            PRKRSMAP
008700      ELSE                                                        PRKRSMAP
008800       PERFORM 0110-BUILD-NOTFOUND                                PRKRSMAP
008900           THRU 0110-BUILD-NOTFOUND-EXIT                          PRKRSMAP
009000     END-IF.                                                      PRKRSMAP
009100     GOBACK.                                                      PRKRSMAP
009200     EJECT
009300 0100-BUILD-RESULT.                                               PRKRSMAP
009400* THE SELECTED TARIFF'S FIELDS ARE CARRIED ACROSS UNCHANGED --    PRKRSMAP
009500* NO ROUNDING, NO CURRENCY CONVERSION, NO ARITHMETIC OF ANY       PRKRSMAP
009600* KIND IS PERFORMED ON THE AMOUNT.                                PRKRSMAP
009700     MOVE PRK-SEL-PRICE-LIST  TO PRK-RES-PRICE-LIST.              PRKRSMAP
009800     MOVE PRK-SEL-START-DTIME TO PRK-RES-START-DTIME.             PRKRSMAP
009900     MOVE PRK-SEL-END-DTIME   TO PRK-RES-END-DTIME.                PRKRSMAP
010000     MOVE PRK-SEL-AMOUNT      TO PRK-RES-AMOUNT.                  PRKRSMAP
010100     MOVE PRK-SEL-CURRENCY    TO PRK-RES-CURRENCY.                PRKRSMAP
010200     SET PRK-RES-FOUND        TO TRUE.                            PRKRSMAP
010300 0100-BUILD-RESULT-EXIT.                                          PRKRSMAP
010400     EXIT.                                                        PRKRSMAP
010500     EJECT
010600 0110-BUILD-NOTFOUND.                                             PRKRSMAP
010700     MOVE ZERO   TO PRK-RES-PRICE-LIST.                           PRKRSMAP
010800     MOVE ZERO   TO PRK-RES-START-DTIME.                          PRKRSMAP
010900     MOVE ZERO   TO PRK-RES-END-DTIME.                            PRKRSMAP
011000     MOVE ZERO   TO PRK-RES-AMOUNT.                               PRKRSMAP
011100     MOVE SPACES TO PRK-RES-CURRENCY.                             PRKRSMAP
011200     SET PRK-RES-NOTFOUND TO TRUE.                                PRKRSMAP
011300 0110-BUILD-NOTFOUND-EXIT.                                        PRKRSMAP
011400     EXIT.                                                        PRKRSMAP
011500 END PROGRAM PRKRSMAP.                                            PRKRSMAP
