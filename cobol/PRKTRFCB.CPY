000100************************************************************** PRKTRFCB
000200*                                                              * PRKTRFCB
000300*   PRKTRFCB  --  PRICE TARIFF MASTER RECORD                   * PRKTRFCB
000400*                                                              * PRKTRFCB
000500*   INSTALLATION.  IBM BOULDER PROGRAMMING CENTER.             * PRKTRFCB
000600*                  PRICING AND MERCHANDISE SYSTEMS GROUP.      * PRKTRFCB
000700*                                                              * PRKTRFCB
000800*   ONE ROW PER BRAND/PRODUCT/VALIDITY-WINDOW COMBINATION ON   * PRKTRFCB
000900*   THE TARIFF MASTER FILE (TARIFF-FILE).  A PRODUCT/BRAND MAY * PRKTRFCB
001000*   CARRY SEVERAL ROWS WHOSE WINDOWS OVERLAP; PRK-PRIORITY IS  * PRKTRFCB
001100*   THE TIE-BREAKER WHEN MORE THAN ONE ROW APPLIES (SEE        * PRKTRFCB
001200*   PRKFNDPR).  THIS BOOK IS COPIED INTO PRKBATCH (FD FOR      * PRKTRFCB
001300*   TARIFF-FILE) AND INTO PRKTLOAD (VALIDATION LINKAGE).       * PRKTRFCB
001400*                                                              * PRKTRFCB
001500*   MAINTENANCE HISTORY                                        * PRKTRFCB
001600*   -------------------                                        * PRKTRFCB
001700*   23 MAR 89  HOWARDT   ORIGINAL LAYOUT, REQ PRC-0114.        * PRKTRFCB
001800*   11 JUL 91  VEND789   ADDED PRK-PRIORITY, REQ PRC-0198 --   * PRKTRFCB
001900*                        MULTIPLE TARIFFS PER PRODUCT NOW      * PRKTRFCB
002000*                        ALLOWED, HIGHEST PRIORITY WINS.       * PRKTRFCB
002100*   04 DEC 98  TURETZKY  Y2K REMEDIATION -- DATE-TIME FIELDS   * PRKTRFCB
002200*                        WERE PIC 9(6)/9(6) (YYMMDD/HHMMSS),   * PRKTRFCB
002300*                        WIDENED TO X(14) FULL CENTURY, REQ    * PRKTRFCB
002400*                        Y2K-0047.  RECORD LENGTH CHANGED.     * PRKTRFCB
002500*   09 APR 18  HOWARDT   ADDED PRK-REJECT-SW AND RESERVE AREA, * PRKTRFCB
002600*                        REQ PRC-0551, FOR THE BATCH LOADER'S  * PRKTRFCB
002700*                        IN-FLIGHT VALIDATION RESULT.          * PRKTRFCB
002800*                                                              * PRKTRFCB
002900************************************************************** PRKTRFCB
003000 01  PRK-TARIFF-RECORD.                                           PRKTRFCB
003100     05  PRK-TARIFF-ID           PIC 9(9).                        PRKTRFCB
003200*        UNIQUE ROW IDENTIFIER ASSIGNED WHEN THE TARIFF WAS       PRKTRFCB
003300*        ADDED TO THE MASTER.  NOT USED IN THE SELECTION LOGIC.   PRKTRFCB
003400     05  PRK-BRAND-ID            PIC 9(5).                        PRKTRFCB
003500*        CHAIN/BRAND IDENTIFIER, E.G. 00001 = ZARA.               PRKTRFCB
003600         88  PRK-BRAND-ZARA          VALUE 00001.                 PRKTRFCB
003700     05  PRK-START-DATE-TIME.                                     PRKTRFCB
003800*        START OF VALIDITY WINDOW, INCLUSIVE.                     PRKTRFCB
003900         10  PRK-START-DATE.                                      PRKTRFCB
004000             15  PRK-START-CCYY      PIC 9(4).                    PRKTRFCB
004100             15  PRK-START-MM        PIC 9(2).                    PRKTRFCB
004200             15  PRK-START-DD        PIC 9(2).                    PRKTRFCB
004300         10  PRK-START-TIME.                                      PRKTRFCB
004400             15  PRK-START-HH        PIC 9(2).                    PRKTRFCB
004500             15  PRK-START-MN        PIC 9(2).                    PRKTRFCB
004600             15  PRK-START-SS        PIC 9(2).                    PRKTRFCB
004700     05  PRK-START-DTIME-R       REDEFINES PRK-START-DATE-TIME    PRKTRFCB
004800                                 PIC 9(14).                       PRKTRFCB
004900*        WHOLE-FIELD FORM, USED BY PRKFNDPR FOR THE INCLUSIVE     PRKTRFCB
005000*        WINDOW COMPARE -- CENTURY THROUGH SECOND, ONE COMPARE.   PRKTRFCB
005100     05  PRK-END-DATE-TIME.                                       PRKTRFCB
005200*        END OF VALIDITY WINDOW, INCLUSIVE.                       PRKTRFCB
005300         10  PRK-END-DATE.                                        PRKTRFCB
005400             15  PRK-END-CCYY        PIC 9(4).                    PRKTRFCB
005500             15  PRK-END-MM          PIC 9(2).                    PRKTRFCB
005600             15  PRK-END-DD          PIC 9(2).                    PRKTRFCB
005700         10  PRK-END-TIME.                                        PRKTRFCB
005800             15  PRK-END-HH          PIC 9(2).                    PRKTRFCB
005900             15  PRK-END-MN          PIC 9(2).                    PRKTRFCB
006000             15  PRK-END-SS          PIC 9(2).                    PRKTRFCB
006100     05  PRK-END-DTIME-R         REDEFINES PRK-END-DATE-TIME      PRKTRFCB
006200                                 PIC 9(14).                       PRKTRFCB
006300     05  PRK-PRICE-LIST          PIC 9(4).                        PRKTRFCB
006400*        TARIFF / PRICE-LIST IDENTIFIER, ECHOED ON THE RESULT.    PRKTRFCB
006500     05  PRK-PRODUCT-ID          PIC 9(9).                        PRKTRFCB
006600     05  PRK-PRIORITY            PIC 9(2).                        PRKTRFCB
006700*        DISAMBIGUATION PRIORITY.  HIGHER NUMBER WINS WHEN        PRKTRFCB
006800*        TWO OR MORE TARIFF ROWS APPLY TO THE SAME QUERY.         PRKTRFCB
006900     05  PRK-AMOUNT              PIC S9(7)V99.                    PRKTRFCB
007000     05  PRK-AMOUNT-R            REDEFINES PRK-AMOUNT             PRKTRFCB
007100                                 PIC X(9).                        PRKTRFCB
007200*        USED ONLY TO MOVE THE AMOUNT BYTE-FOR-BYTE WHEN THE      PRKTRFCB
007300*        LOADER REJECTS A RECORD -- NO ARITHMETIC IS EVER DONE    PRKTRFCB
007400*        THROUGH THIS REDEFINITION.                               PRKTRFCB
007500     05  PRK-CURRENCY            PIC X(3).                        PRKTRFCB
007600*        ISO 4217 CODE, E.G. EUR.  MUST NOT BE BLANK.             PRKTRFCB
007700     05  PRK-REJECT-SW           PIC X.                           PRKTRFCB
007800         88  PRK-TARIFF-VALID        VALUE 'V'.                   PRKTRFCB
007900         88  PRK-TARIFF-INVALID      VALUE 'I'.                   PRKTRFCB
008000     05  FILLER                  PIC X(10).                       PRKTRFCB
008100*        RESERVED FOR EXPANSION -- NOT CURRENTLY ASSIGNED.        PRKTRFCB
