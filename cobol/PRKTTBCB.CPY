000100************************************************************** PRKTTBCB
000200*                                                              * PRKTTBCB
000300*   PRKTTBCB  --  IN-MEMORY TARIFF TABLE                       * PRKTTBCB
000400*                                                              * PRKTTBCB
000500*   INSTALLATION.  IBM BOULDER PROGRAMMING CENTER.             * PRKTTBCB
000600*                  PRICING AND MERCHANDISE SYSTEMS GROUP.      * PRKTTBCB
000700*                                                              * PRKTTBCB
000800*   HOLDS EVERY TARIFF ROW THAT PASSED VALIDATION, LOADED ONCE * PRKTTBCB
000900*   PER RUN BY PRKBATCH (0020-LOAD-TARIFFS) AND SCANNED FOR    * PRKTTBCB
001000*   EVERY QUERY BY PRKFNDPR (0200-SELECT-TARIFF).  PULLED IN   * PRKTTBCB
001100*   BY BOTH PROGRAMS THE SAME WAY APKINPXT AND APKOUTXT ONCE   * PRKTTBCB
001200*   SHARED STRFLDS.                                            * PRKTTBCB
001300*                                                              * PRKTTBCB
001400*   MAINTENANCE HISTORY                                        * PRKTTBCB
001500*   -------------------                                        * PRKTTBCB
001600*   11 JUL 91  VEND789   ORIGINAL LAYOUT, REQ PRC-0198.        * PRKTTBCB
001700*   22 JAN 02  TURETZKY  RAISED PRK-TAB-MAX FROM 2000 TO 5000, * PRKTTBCB
001800*                        REQ PRC-0511 -- TARIFF FILE OUTGREW   * PRKTTBCB
001900*                        THE ORIGINAL TABLE SIZE.              * PRKTTBCB
001950*   09 APR 18  HOWARDT   ADDED TRAILING FILLER TO EACH TABLE   * PRKTTBCB
001960*                        ENTRY FOR FUTURE EXPANSION, REQ       * PRKTTBCB
001970*                        PRC-0551.                             * PRKTTBCB
002000*                                                              * PRKTTBCB
002100************************************************************** PRKTTBCB
002200 01  PRK-TARIFF-TABLE.                                            PRKTTBCB
002300     05  PRK-TAB-MAX             PIC 9(5) BINARY VALUE 5000.      PRKTTBCB
002400     05  PRK-TAB-CNTR            PIC 9(5) BINARY VALUE ZERO.      PRKTTBCB
002500*        NUMBER OF VALID TARIFF ROWS CURRENTLY IN THE TABLE.      PRKTTBCB
002600     05  PRK-TAB-ENTRY           OCCURS 1 TO 5000 TIMES           PRKTTBCB
002700                                 DEPENDING ON PRK-TAB-CNTR        PRKTTBCB
002800                                 INDEXED BY PRK-TAB-INDX.         PRKTTBCB
002900         10  PRK-TAB-BRAND-ID        PIC 9(5).                    PRKTTBCB
003000         10  PRK-TAB-PRODUCT-ID      PIC 9(9).                    PRKTTBCB
003100         10  PRK-TAB-START-DTIME     PIC 9(14).                   PRKTTBCB
003200         10  PRK-TAB-END-DTIME       PIC 9(14).                   PRKTTBCB
003300         10  PRK-TAB-PRICE-LIST      PIC 9(4).                    PRKTTBCB
003400         10  PRK-TAB-PRIORITY        PIC 9(2).                    PRKTTBCB
003500         10  PRK-TAB-AMOUNT          PIC S9(7)V99.                PRKTTBCB
003600         10  PRK-TAB-CURRENCY        PIC X(3).                    PRKTTBCB
003650         10  FILLER                  PIC X(05).                   PRKTTBCB
003700